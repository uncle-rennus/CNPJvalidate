000100****************************************************************
000200*  COPY     ESTABELE                                          *
000300*  LAYOUT DO REGISTRO DE ESTABELECIMENTO (EXTRATO CNPJ)        *
000400*  USADO POR CNJ001 (ENTRADA ESTABELE / SAIDA SELECAO)         *
000500*  E POR CNJ002 (ENTRADA SELECAO)                              *
000600****************************************************************
000700* HISTORICO
000800*   12/11/1987 VJR  RA1234   CRIACAO DO LAYOUT - CARGA ESTABELE
000900*   11/08/1997 MCS  RA1234   ACERTO PIC DDD (4 POS P/ DDD+RESERVA)
001000*   02/02/1999 MCS  RA1234   AJUSTE Y2K - DATAS PASSAM P/ AAAAMMDD
001100*   14/05/2004 LFO  CH00812  INCLUSAO DE SITUACAO-ESPECIAL
001200*   19/09/2011 LFO  CH01140  INCLUSAO DE FILLER DE RESERVA FINAL
001300*   07/03/2026 PAS  CH02231  REVISAO GERAL P/ PROJETO CRM-EXPORT
001400****************************************************************
001500 01  EST-REG.
001600*    -------------------------------------------------------
001700*    IDENTIFICACAO DO CNPJ
001800*    -------------------------------------------------------
001900     05  EST-CNPJ-BASICO          PIC X(08).
002000     05  EST-CNPJ-ORDEM           PIC X(04).
002100     05  EST-CNPJ-DV              PIC X(02).
002200*    CNPJ COMPLETO (14 POS) - VISAO REDEFINIDA P/ CONFERENCIA
002300     05  EST-CNPJ-BASICO-R REDEFINES EST-CNPJ-BASICO
002400                                  PIC X(08).
002500     05  EST-IDENT-MATRIZ-FILIAL  PIC X(01).
002600         88  EST-E-MATRIZ                VALUE "1".
002700         88  EST-E-FILIAL                VALUE "2".
002800     05  EST-NOME-FANTASIA        PIC X(60).
002900*    -------------------------------------------------------
003000*    SITUACAO CADASTRAL NA RECEITA FEDERAL
003100*    -------------------------------------------------------
003200     05  EST-SITUACAO-CADASTRAL   PIC X(02).
003300         88  EST-SITUACAO-ATIVA          VALUE "02".
003400     05  EST-DATA-SITUACAO-CADASTRAL.
003500         10  EST-DTSIT-AAAAMMDD   PIC X(08).
003600     05  EST-DTSIT-REDEF REDEFINES EST-DATA-SITUACAO-CADASTRAL.
003700         10  EST-DTSIT-AAAA       PIC X(04).
003800         10  EST-DTSIT-MM         PIC X(02).
003900         10  EST-DTSIT-DD         PIC X(02).
004000     05  EST-MOTIVO-SITUACAO-CADASTRAL PIC X(02).
004100     05  EST-NOME-CIDADE-EXTERIOR PIC X(30).
004200     05  EST-PAIS                 PIC X(03).
004300     05  EST-DATA-INICIO-ATIVIDADE.
004400         10  EST-DTINI-AAAAMMDD   PIC X(08).
004500     05  EST-DTINI-REDEF REDEFINES EST-DATA-INICIO-ATIVIDADE.
004600         10  EST-DTINI-AAAA       PIC X(04).
004700         10  EST-DTINI-MM         PIC X(02).
004800         10  EST-DTINI-DD         PIC X(02).
004900*    -------------------------------------------------------
005000*    ATIVIDADE ECONOMICA (CNAE)
005100*    -------------------------------------------------------
005200     05  EST-CNAE-FISCAL-PRINCIPAL PIC X(07).
005300     05  EST-CNAE-FISCAL-SECUNDARIA PIC X(100).
005400*    -------------------------------------------------------
005500*    ENDERECO
005600*    -------------------------------------------------------
005700     05  EST-TIPO-LOGRADOURO      PIC X(20).
005800     05  EST-LOGRADOURO           PIC X(60).
005900     05  EST-NUMERO               PIC X(06).
006000     05  EST-COMPLEMENTO          PIC X(30).
006100     05  EST-BAIRRO               PIC X(30).
006200     05  EST-CEP                  PIC X(08).
006300     05  EST-UF                   PIC X(02).
006400     05  EST-MUNICIPIO            PIC X(04).
006500*    -------------------------------------------------------
006600*    CONTATO
006700*    -------------------------------------------------------
006800     05  EST-DDD-1                PIC X(04).
006900     05  EST-TELEFONE-1           PIC X(09).
007000     05  EST-DDD-2                PIC X(04).
007100     05  EST-TELEFONE-2           PIC X(09).
007200     05  EST-DDD-FAX              PIC X(04).
007300     05  EST-FAX                  PIC X(09).
007400     05  EST-CORREIO-ELETRONICO   PIC X(60).
007500*    -------------------------------------------------------
007600*    SITUACAO ESPECIAL (INCORPORACAO, CISAO, ETC)
007700*    -------------------------------------------------------
007800     05  EST-SITUACAO-ESPECIAL    PIC X(20).
007900     05  EST-DATA-SITUACAO-ESPECIAL PIC X(08).
008000*    -------------------------------------------------------
008100*    RESERVA DE CRESCIMENTO - CH01140
008200*    -------------------------------------------------------
008300     05  FILLER                   PIC X(10).
