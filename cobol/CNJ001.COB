000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               CNJ001.
000300 AUTHOR.                   VITOR JOSE PAZ RODRIGUES.
000400 INSTALLATION.             DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.             14/06/1988.
000600 DATE-COMPILED.            14/06/1988.
000700 SECURITY.                 USO RESTRITO AO SETOR DE CADASTRO.
000800****************************************************************
000900*               FILTRO DE ESTABELECIMENTOS CNPJ                *
001000*          CARGA ESTABELE -> SELECAO CONFORME CRITERIO         *
001100****************************************************************
001200* HISTORICO DE ALTERACOES
001300*   14/06/1988 VJR  RA1234   VERSAO ORIGINAL - FILTRO CADASTRO
001400*   09/11/1990 VJR  RA1234   INCLUSAO DO CRITERIO DE UF
001500*   22/02/1993 MCS  RA1234   INCLUSAO DO CRITERIO DE TELEFONE
001600*   30/08/1994 MCS  RA1234   AJUSTE NA LEITURA SEQUENCIAL LINE
001700*   02/02/1999 MCS  RA1234   VERIFICACAO Y2K - SEM CAMPO DATA
001800*                            AVALIADO NO FILTRO, NADA A AJUSTAR
001900*   17/05/2001 LFO  CH00410  EXCLUSAO DE PROVEDORES GRATUITOS
002000*                            DE E-MAIL DA SELECAO (CONCORRENCIA)
002100*   14/05/2004 LFO  CH00812  AMPLIACAO DA LISTA DE PROVEDORES
002200*                            DE E-MAIL GRATUITOS (UOL, UAI, BOL)
002300*   19/09/2011 LFO  CH01140  MIGRACAO DO LAYOUT P/ COPY ESTABELE
002400*   07/03/2026 PAS  CH02231  REESCRITA COMPLETA DO CRITERIO -
002500*                            FILTRO AGORA SELECIONA AGENCIAS DE
002600*                            VIAGEM / OPERADORAS TURISTICAS
002700*                            ATIVAS EM MG, COM TELEFONE E SEM
002800*                            E-MAIL DE PROVEDOR GRATUITO, PARA
002900*                            O PROJETO CRM-EXPORT. CONTADOR DE
003000*                            SELECIONADOS PASSA A SER REPORTADO
003100*                            NO CONSOLE (SEM RELATORIO IMPRESSO)
003200****************************************************************
003300*    NOTA DO AUTOR ORIGINAL (MANTIDA P/ REFERENCIA, CH02231):
003400*    ESTE PROGRAMA NAO E MAIS UM RELATORIO - A ANTIGA FAIXA DE
003500*    TITULO/CABECALHO DE PAGINA DO SMP001R FOI RETIRADA. A UNICA
003600*    SAIDA AO OPERADOR E O TOTAL DE REGISTROS SELECIONADOS, NO
003700*    CONSOLE, AO FINAL DO JOB (VIDE ROT-FIM).
003800****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200*    SEM DECIMAL-POINT IS COMMA - ESTE JOB NAO TRABALHA COM
004300*    CAMPOS NUMERICOS EDITADOS EM PONTO FLUTUANTE/MOEDA, E O
004400*    SETOR QUE RECEBE A SELECAO (CRM-EXPORT) ESPERA FORMATO
004500*    NUMERICO US-LOCALE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    ARQUIVO DE ENTRADA - EXTRATO MENSAL DE ESTABELECIMENTOS
004900*    CNPJ RECEBIDO DO SETOR DE CADASTRO
005000     SELECT ESTABELE ASSIGN TO DISK
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         ACCESS MODE  IS SEQUENTIAL
005300         FILE STATUS  IS ST-ERRO.
005400
005500*    ARQUIVO DE SAIDA - MESMO LAYOUT DO ESTABELE, SO COM OS
005600*    REGISTROS QUE PASSARAM PELA ARVORE DE CONDICOES (CH02231)
005700     SELECT SELECAO ASSIGN TO DISK
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS ST-ERRO.
006100*
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD ESTABELE
006600         LABEL RECORD IS STANDARD
006700         VALUE OF FILE-ID IS "ESTABELE.TXT".
006800     COPY ESTABELE.
006900*
007000*    A SAIDA REUSA O MESMO COPY, TROCANDO O PREFIXO EST- POR
007100*    SEL- (COPY ... REPLACING), POIS LAYOUT DE ENTRADA E SAIDA
007200*    SAO IDENTICOS NESTE PROGRAMA (CH01140)
007300 FD SELECAO
007400         LABEL RECORD IS STANDARD
007500         VALUE OF FILE-ID IS "SELECAO.TXT".
007600     COPY ESTABELE REPLACING ==EST-== BY ==SEL-==.
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE SECTION.
007900 77 ST-ERRO             PIC X(02) VALUE "00".
008000*
008100*    TABELAS DE CONVERSAO MAIUSCULA/MINUSCULA P/ COMPARACAO
008200*    CASE-INSENSITIVE DE UF E DE DOMINIO DE E-MAIL (SEM FUNCTION)
008300 77 W-MINUSCULAS       PIC X(26)
008400                         VALUE "abcdefghijklmnopqrstuvwxyz".
008500 77 W-MAIUSCULAS       PIC X(26)
008600                         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008700*
008800*    CONTADORES DO BATCH (COMP POR SEREM PURAMENTE INTERNOS)
008900 77 W-CONT-LIDOS       PIC 9(07) COMP VALUE ZERO.
009000 77 W-CONT-SELEC       PIC 9(07) COMP VALUE ZERO.
009100*    VERSAO EDITADA DO CONTADOR ACIMA, SO P/ O DISPLAY FINAL
009200 77 W-CONT-SELEC-ED    PIC ZZZZZZ9.
009300*
009400*    FLAGS DO FILTRO CONFIGURADO (CADA CAMPO = UMA FOLHA DA
009500*    ARVORE DE CONDICOES; AVALIA-FILTRO FAZ O "AND" DE TODAS).
009600*    CADA FLAG TEM SEU 88-LEVEL PARA DEIXAR O IF DE AVALIA-FILTRO
009700*    LEGIVEL (CH02231)
009800 77 W-FILTRO-OK        PIC X(01) VALUE "N".
009900     88  FILTRO-OK              VALUE "S".
010000 77 W-COND-CNAE        PIC X(01) VALUE "N".
010100     88  COND-CNAE-OK           VALUE "S".
010200 77 W-COND-EMAIL       PIC X(01) VALUE "N".
010300     88  COND-EMAIL-OK          VALUE "S".
010400 77 W-COND-SITUACAO    PIC X(01) VALUE "N".
010500     88  COND-SITUACAO-OK       VALUE "S".
010600 77 W-COND-NOME        PIC X(01) VALUE "N".
010700     88  COND-NOME-OK           VALUE "S".
010800 77 W-COND-UF          PIC X(01) VALUE "N".
010900     88  COND-UF-OK             VALUE "S".
011000 77 W-COND-TEL         PIC X(01) VALUE "N".
011100     88  COND-TEL-OK            VALUE "S".
011200*
011300*    CAMPOS DE TRABALHO DA CONDICAO 5 (UF) E DA CONDICAO 2
011400*    (E-MAIL), JA CONVERTIDOS P/ MAIUSCULA
011500 77 W-UF-MAIUSC        PIC X(02) VALUE SPACES.
011600 77 W-EMAIL-MAI        PIC X(60) VALUE SPACES.
011700*
011800*    LISTA DE PROVEDORES DE E-MAIL GRATUITO (REGRA 2 DO FILTRO)
011900*    TABELA FIXA - IDIOMA DE TABELA ESTATICA POR FILLER/REDEFINES,
012000*    MESMO USADO NO SMP DE CONSULTA DE CEP. CADA FILLER E UM
012100*    DOMINIO PROIBIDO - NAO SAO CLIENTES PAGANTES DE HOSPEDAGEM
012200*    PROPRIA, E O SETOR COMERCIAL NAO OS QUER NA SELECAO (CH00410)
012300 01 TAB-DOMINIOS-PROIBIDOS.
012400     03 FILLER              PIC X(20) VALUE "@GMAIL".
012500     03 FILLER              PIC X(20) VALUE "@GAMIL".
012600     03 FILLER              PIC X(20) VALUE "@HOTMAIL".
012700     03 FILLER              PIC X(20) VALUE "@YAHOO".
012800     03 FILLER              PIC X(20) VALUE "@ICLOUD".
012900     03 FILLER              PIC X(20) VALUE "@OUTLOOK".
013000     03 FILLER              PIC X(20) VALUE "@LIVE".
013100     03 FILLER              PIC X(20) VALUE "@MSN".
013200     03 FILLER              PIC X(20) VALUE "@AOL".
013300     03 FILLER              PIC X(20) VALUE "@PROTONMAIL".
013400     03 FILLER              PIC X(20) VALUE "@ZOHO".
013500     03 FILLER              PIC X(20) VALUE "@MAIL".
013600     03 FILLER              PIC X(20) VALUE "@ME".
013700     03 FILLER              PIC X(20) VALUE "@MAC".
013800     03 FILLER              PIC X(20) VALUE "@ROCKETMAIL".
013900     03 FILLER              PIC X(20) VALUE "@BOL.COM.BR".
014000     03 FILLER              PIC X(20) VALUE "@TERRA.COM.BR".
014100     03 FILLER              PIC X(20) VALUE "@IG.COM.BR".
014200     03 FILLER              PIC X(20) VALUE "@UOL.COM.BR".
014300     03 FILLER              PIC X(20) VALUE "@YAHOO.COM.BR".
014400     03 FILLER              PIC X(20) VALUE "@HOTMAIL.COM.BR".
014500     03 FILLER              PIC X(20) VALUE "@GMAIL.COM".
014600     03 FILLER              PIC X(20) VALUE "@YMAIL".
014700*    VISAO REDEFINIDA EM TABELA OCORRENTE, P/ BUSCA POR INDICE
014800*    EM PROCURA-DOMINIO (EM VEZ DE 23 IFS SEPARADOS)
014900 01 TAB-DOMINIOS REDEFINES TAB-DOMINIOS-PROIBIDOS.
015000     03 TAB-DOM             PIC X(20) OCCURS 23 TIMES.
015100*
015200*    CAMPOS DE TRABALHO DA BUSCA DE DOMINIO EM TAB-DOMINIOS
015300 77 W-IDX-DOM           PIC 9(03) COMP VALUE ZERO.
015400 77 W-ACHOU-DOM         PIC X(01) VALUE "N".
015500 77 W-ACHOU-SUBSTR      PIC X(01) VALUE "N".
015600 77 W-TAM-DOM           PIC 9(03) COMP VALUE ZERO.
015700 77 W-QTD-BRANCOS-DOM   PIC 9(03) COMP VALUE ZERO.
015800 77 W-POS               PIC 9(03) COMP VALUE ZERO.
015900 77 W-LIM               PIC 9(03) COMP VALUE ZERO.
016000*-----------------------------------------------------------------
016100 PROCEDURE DIVISION.
016200*    ROTINA INICIAL - SO ABRE OS DOIS ARQUIVOS E ENTRA NO LOOP
016300*    DE LEITURA. NAO HA CARGA DE TABELA EM MEMORIA NESTE
016400*    PROGRAMA (A TABELA DE DOMINIOS JA VEM PRONTA NA WORKING-
016500*    STORAGE, VIDE TAB-DOMINIOS-PROIBIDOS ACIMA)
016600 INICIO.
016700 ABRE-ARQUIVOS.
016800     OPEN INPUT ESTABELE
016900     IF ST-ERRO NOT = "00"
017000        IF ST-ERRO = "35"
017100           DISPLAY "*** ARQUIVO ESTABELE NAO ENCONTRADO ***"
017200           GO TO ROT-FIMS
017300        ELSE
017400           DISPLAY "*** ERRO ABERTURA ESTABELE - STATUS " ST-ERRO
017500           GO TO ROT-FIMS.
017600     OPEN OUTPUT SELECAO
017700     IF ST-ERRO NOT = "00"
017800        DISPLAY "*** ERRO ABERTURA SELECAO - STATUS " ST-ERRO
017900        CLOSE ESTABELE
018000        GO TO ROT-FIMS.
018100*
018200*    LEITURA SEQUENCIAL DO ESTABELE, UM REGISTRO POR VEZ, COM
018300*    FIM DE ARQUIVO DETECTADO PELO FILE STATUS "10" (PADRAO
018400*    DE TODOS OS PROGRAMAS DESTE SETOR)
018500 LER-ESTABELE.
018600     READ ESTABELE
018700     IF ST-ERRO NOT = "00"
018800        IF ST-ERRO = "10"
018900           GO TO ROT-FIM
019000        ELSE
019100           DISPLAY "*** ERRO LEITURA ESTABELE - STATUS " ST-ERRO
019200           GO TO ROT-FIM.
019300     ADD 1 TO W-CONT-LIDOS
019400     PERFORM AVALIA-FILTRO
019500     IF FILTRO-OK
019600        PERFORM GRAVA-SELECAO.
019700     GO TO LER-ESTABELE.
019800*
019900**********************************************
020000* AVALIACAO DA ARVORE DE CONDICOES DO FILTRO  *
020100* CONFIGURADO (AND DE 6 CONDICOES - VIDE CH02231) *
020200**********************************************
020300*    CADA TESTA-* ABAIXO AVALIA UMA FOLHA DA ARVORE E GUARDA
020400*    O RESULTADO NO SEU FLAG/88-LEVEL PROPRIO. O REGISTRO SO
020500*    VAI PRA SELECAO SE TODAS AS 6 FOLHAS FOREM VERDADEIRAS -
020600*    NAO HA OR ENTRE AS CONDICOES NO NIVEL RAIZ DA ARVORE, SO
020700*    DENTRO DE ALGUMAS FOLHAS (CNAE, E-MAIL, TELEFONE)
020800 AVALIA-FILTRO.
020900     MOVE "N" TO W-FILTRO-OK
021000     PERFORM TESTA-CNAE-PRINCIPAL
021100     PERFORM TESTA-EMAIL-CONSUMIDOR THRU TESTA-EMAIL-CONSUM-FIM
021200     PERFORM TESTA-SITUACAO
021300     PERFORM TESTA-NOME-FANTASIA
021400     PERFORM TESTA-UF
021500     PERFORM TESTA-TELEFONES
021600     IF COND-CNAE-OK AND COND-EMAIL-OK AND COND-SITUACAO-OK
021700        AND COND-NOME-OK AND COND-UF-OK AND COND-TEL-OK
021800        MOVE "S" TO W-FILTRO-OK.
021900*
022000*    CONDICAO 1 - OR/CONTAINS: CNAE PRINCIPAL DE AGENCIA DE
022100*    VIAGEM, OPERADORA TURISTICA OU SERVICO DE RESERVAS. SO
022200*    O CNAE PRINCIPAL E TESTADO (O SECUNDARIO, MULTIVALORADO
022300*    POR VIRGULA, NAO ENTRA NA REGRA CONFIGURADA - CH02231)
022400 TESTA-CNAE-PRINCIPAL.
022500     MOVE "N" TO W-COND-CNAE
022600     IF EST-CNAE-FISCAL-PRINCIPAL = "7911200" OR
022700        EST-CNAE-FISCAL-PRINCIPAL = "7912100" OR
022800        EST-CNAE-FISCAL-PRINCIPAL = "7990200"
022900        MOVE "S" TO W-COND-CNAE.
023000*
023100*    CONDICAO 2 - NOT/OR/CONTAINS: E-MAIL NAO PODE CONTER
023200*    NENHUM DOS DOMINIOS DE PROVEDOR GRATUITO DA TAB-DOMINIOS.
023300*    E-MAIL EM BRANCO PASSA A CONDICAO (NADA A EXCLUIR)
023400 TESTA-EMAIL-CONSUMIDOR.
023500     MOVE "S" TO W-COND-EMAIL
023600     IF EST-CORREIO-ELETRONICO = SPACES
023700        GO TO TESTA-EMAIL-CONSUM-FIM.
023800     MOVE EST-CORREIO-ELETRONICO TO W-EMAIL-MAI
023900     INSPECT W-EMAIL-MAI CONVERTING W-MINUSCULAS
024000                                  TO W-MAIUSCULAS
024100     MOVE 1 TO W-IDX-DOM
024200     MOVE "N" TO W-ACHOU-DOM
024300     PERFORM PROCURA-DOMINIO THRU PROCURA-DOMINIO-FIM
024400         UNTIL W-IDX-DOM > 23 OR W-ACHOU-DOM = "S"
024500     IF W-ACHOU-DOM = "S"
024600        MOVE "N" TO W-COND-EMAIL.
024700 TESTA-EMAIL-CONSUM-FIM.
024800     EXIT.
024900*
025000*    PERCORRE A TAB-DOMINIOS POSICAO A POSICAO, UM DOMINIO POR
025100*    VEZ, ATE ACHAR OU ESGOTAR A TABELA (23 ENTRADAS)
025200 PROCURA-DOMINIO.
025300     MOVE ZERO TO W-QTD-BRANCOS-DOM
025400     INSPECT TAB-DOM(W-IDX-DOM) TALLYING W-QTD-BRANCOS-DOM
025500                                  FOR TRAILING SPACES
025600     COMPUTE W-TAM-DOM = 20 - W-QTD-BRANCOS-DOM
025700     PERFORM PROCURA-SUBSTR THRU PROCURA-SUBSTR-FIM
025800     IF W-ACHOU-SUBSTR = "S"
025900        MOVE "S" TO W-ACHOU-DOM.
026000     ADD 1 TO W-IDX-DOM.
026100 PROCURA-DOMINIO-FIM.
026200     EXIT.
026300*
026400*    BUSCA POR SUBSTRING (SEM FUNCTION) - POSICAO A POSICAO,
026500*    NO ESTILO DA ROTINA DE BUSCA EM TABELA JA USADA NESTE
026600*    SISTEMA (VIDE ANTIGA ROTINA DE CONSULTA DE CEP, R111).
026700*    W-LIM E A ULTIMA POSICAO ONDE O DOMINIO AINDA CABE DENTRO
026800*    DOS 60 BYTES DO E-MAIL
026900 PROCURA-SUBSTR.
027000     MOVE "N" TO W-ACHOU-SUBSTR
027100     COMPUTE W-LIM = 60 - W-TAM-DOM + 1
027200     IF W-LIM < 1
027300        GO TO PROCURA-SUBSTR-FIM.
027400     MOVE 1 TO W-POS.
027500 PROCURA-SUBSTR-1.
027600     IF W-EMAIL-MAI(W-POS:W-TAM-DOM) =
027700                              TAB-DOM(W-IDX-DOM)(1:W-TAM-DOM)
027800        MOVE "S" TO W-ACHOU-SUBSTR
027900        GO TO PROCURA-SUBSTR-FIM.
028000     ADD 1 TO W-POS
028100     IF W-POS > W-LIM
028200        GO TO PROCURA-SUBSTR-FIM.
028300     GO TO PROCURA-SUBSTR-1.
028400 PROCURA-SUBSTR-FIM.
028500     EXIT.
028600*
028700*    CONDICAO 3 - CONTAINS: SITUACAO CADASTRAL ATIVA ("02").
028800*    ESTABELECIMENTO BAIXADO, SUSPENSO OU INAPTO NAO INTERESSA
028900*    AO SETOR COMERCIAL (NAO HA A QUEM VENDER)
029000 TESTA-SITUACAO.
029100     MOVE "N" TO W-COND-SITUACAO
029200     IF EST-SITUACAO-CADASTRAL = "02"
029300        MOVE "S" TO W-COND-SITUACAO.
029400*
029500*    CONDICAO 4 - NE "": NOME FANTASIA INFORMADO. SEM NOME
029600*    FANTASIA NAO HA COMO IDENTIFICAR A MARCA NO CRM
029700 TESTA-NOME-FANTASIA.
029800     MOVE "N" TO W-COND-NOME
029900     IF EST-NOME-FANTASIA NOT = SPACES
030000        MOVE "S" TO W-COND-NOME.
030100*
030200*    CONDICAO 5 - EQ: UF = MG. COMPARACAO CASE-INSENSITIVE,
030300*    EMBORA O LAYOUT OFICIAL DA RECEITA JA VENHA EM MAIUSCULA -
030400*    PRECAUCAO CONTRA EXTRATOS GERADOS POR OUTRAS ROTINAS
030500 TESTA-UF.
030600     MOVE "N" TO W-COND-UF
030700     MOVE EST-UF TO W-UF-MAIUSC
030800     INSPECT W-UF-MAIUSC CONVERTING W-MINUSCULAS
030900                                   TO W-MAIUSCULAS
031000     IF W-UF-MAIUSC = "MG"
031100        MOVE "S" TO W-COND-UF.
031200*
031300*    CONDICAO 6 - OR/NE "": TELEFONE PRINCIPAL OU SECUNDARIO
031400*    INFORMADO (BASTA UM DOS DOIS - O COMERCIAL PRECISA DE
031500*    ALGUM NUMERO PARA CONTATO)
031600 TESTA-TELEFONES.
031700     MOVE "N" TO W-COND-TEL
031800     IF EST-TELEFONE-1 NOT = SPACES OR
031900        EST-TELEFONE-2 NOT = SPACES
032000        MOVE "S" TO W-COND-TEL.
032100*
032200**********************************************
032300* GRAVACAO DO REGISTRO SELECIONADO - LAYOUT   *
032400* DE SAIDA IDENTICO AO DE ENTRADA (CH01140)   *
032500**********************************************
032600*    WRITE ... FROM FAZ O MOVE IMPLICITO DE EST-REG PARA
032700*    SEL-REG ANTES DA GRAVACAO - NAO HA TRANSFORMACAO DE CAMPO
032800*    NESTE PROGRAMA, SO FILTRAGEM (A TRANSFORMACAO PARA O
032900*    LAYOUT CRM FICA A CARGO DO CNJ002)
033000 GRAVA-SELECAO.
033100     WRITE SEL-REG FROM EST-REG
033200     IF ST-ERRO NOT = "00"
033300        DISPLAY "*** ERRO GRAVACAO SELECAO - STATUS " ST-ERRO
033400        GO TO ROT-FIM.
033500     ADD 1 TO W-CONT-SELEC.
033600*
033700**********************
033800* ROTINA DE FIM      *
033900**********************
034000*    FECHA OS DOIS ARQUIVOS E REPORTA O TOTAL DE SELECIONADOS
034100*    NO CONSOLE - ESTE PROGRAMA NAO EMITE RELATORIO IMPRESSO
034200*    (CH02231)
034300 ROT-FIM.
034400     CLOSE ESTABELE SELECAO.
034500     MOVE W-CONT-SELEC TO W-CONT-SELEC-ED.
034600     DISPLAY "total matches: " W-CONT-SELEC-ED.
034700 ROT-FIMS.
034800     STOP RUN.
