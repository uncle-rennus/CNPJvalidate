000100****************************************************************
000200*  COPY     MUNICIP                                           *
000300*  LAYOUT DA TABELA DE MUNICIPIOS (DE/PARA CODIGO X NOME)      *
000400*  USADO POR CNJ002 - CARGA DA TABELA EM MEMORIA (CARREGA-     *
000500*  MUNICIPIOS) PARA TRADUCAO DO CODIGO DO IBGE P/ NOME         *
000600****************************************************************
000700* HISTORICO
000800*   15/07/1990 VJR  RA1234   CRIACAO DO LAYOUT MUNICIPIOS
000900*   03/02/1999 MCS  RA1234   Y2K - SEM CAMPOS DE DATA, SEM AJUSTE
001000*   07/03/2026 PAS  CH02231  REVISAO GERAL P/ PROJETO CRM-EXPORT
001100****************************************************************
001200 01  MUN-REG.
001300     05  MUN-CODIGO               PIC X(04).
001400     05  MUN-NOME                 PIC X(40).
001500     05  FILLER                   PIC X(06).
