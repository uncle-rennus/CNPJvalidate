000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               CNJ002.
000300 AUTHOR.                   VITOR JOSE PAZ RODRIGUES.
000400 INSTALLATION.             DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.             03/09/1991.
000600 DATE-COMPILED.            03/09/1991.
000700 SECURITY.                 USO RESTRITO AO SETOR DE CADASTRO.
000800****************************************************************
000900*             TRANSFORMACAO SELECAO -> LAYOUT CRM              *
001000*       MONTAGEM DO ARQUIVO DE IMPORTACAO DE EMPRESAS (CRM)    *
001100****************************************************************
001200* HISTORICO DE ALTERACOES
001300*   03/09/1991 VJR  RA1234   VERSAO ORIGINAL - MONTAGEM CRMOUT
001400*   12/01/1994 MCS  RA1234   INCLUSAO DA BUSCA DE MUNICIPIO
001500*                            (DE/PARA CODIGO IBGE X NOME)
001600*   30/08/1994 MCS  RA1234   AJUSTE NA LEITURA SEQUENCIAL LINE
001700*   02/02/1999 MCS  RA1234   VERIFICACAO Y2K - SEM CAMPO DATA
001800*                            AVALIADO NA MONTAGEM, NADA A AJUSTAR
001900*   14/05/2004 LFO  CH00812  FORMATACAO DE TELEFONE PASSA A
002000*                            DESCARTAR ZEROS DE PREENCHIMENTO
002100*   19/09/2011 LFO  CH01140  MIGRACAO DO LAYOUT DE ENTRADA P/
002200*                            COPY ESTABELE (ANTES CAMPO A CAMPO)
002300*   07/03/2026 PAS  CH02231  REESCRITA COMPLETA PARA O PROJETO
002400*                            CRM-EXPORT. PROGRAMA PASSA A LER A
002500*                            SELECAO GERADA PELO CNJ001, MONTAR
002600*                            O REGISTRO CRMOUT (CNPJ, WEBSITE A
002700*                            PARTIR DO E-MAIL, ENDERECO, CIDADE
002800*                            POR TABELA DE MUNICIPIOS, TELEFONES
002900*                            FORMATADOS) E REPORTAR O TOTAL NO
003000*                            CONSOLE (SEM RELATORIO IMPRESSO)
003100****************************************************************
003200*    NOTA DO AUTOR ORIGINAL (MANTIDA P/ REFERENCIA, CH02231):
003300*    A PARTIR DESTA REESCRITA, O PROGRAMA E SEMPRE O SEGUNDO
003400*    PASSO DO BATCH - SO RODA DEPOIS DO CNJ001 TER GERADO A
003500*    SELECAO DO MES. NAO HA MAIS LEITURA DIRETA DO ESTABELE
003600*    NESTE PROGRAMA (ISSO FICOU NO CNJ001 DESDE A CH01140).
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100*    SEM DECIMAL-POINT IS COMMA - MESMO MOTIVO DO CNJ001: O
004200*    ARQUIVO CRMOUT E CONSUMIDO PELO SISTEMA DE CRM EM FORMATO
004300*    NUMERICO US-LOCALE (CH02231)
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    ENTRADA - SAIDA DO CNJ001, MESMO LAYOUT DO ESTABELE
004700     SELECT SELECAO ASSIGN TO DISK
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         ACCESS MODE  IS SEQUENTIAL
005000         FILE STATUS  IS ST-ERRO.
005100
005200*    TABELA DE APOIO - CODIGO IBGE DO MUNICIPIO X NOME DA CIDADE,
005300*    CARREGADA INTEIRA EM MEMORIA NO INICIO DO JOB (CARREGA-
005400*    MUNICIPIOS), NO MESMO IDIOMA DA ANTIGA CONSULTA DE CEP
005500     SELECT MUNICIPIOS ASSIGN TO DISK
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE  IS SEQUENTIAL
005800         FILE STATUS  IS ST-ERRO.
005900
006000*    SAIDA - LAYOUT DE IMPORTACAO DO SISTEMA DE CRM, UM
006100*    REGISTRO POR EMPRESA SELECIONADA
006200     SELECT CRMOUT ASSIGN TO DISK
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS ST-ERRO.
006600*
006700*-----------------------------------------------------------------
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD SELECAO
007100         LABEL RECORD IS STANDARD
007200         VALUE OF FILE-ID IS "SELECAO.TXT".
007300     COPY ESTABELE.
007400*
007500 FD MUNICIPIOS
007600         LABEL RECORD IS STANDARD
007700         VALUE OF FILE-ID IS "MUNICIPIOS.TXT".
007800     COPY MUNICIP.
007900*
008000 FD CRMOUT
008100         LABEL RECORD IS STANDARD
008200         VALUE OF FILE-ID IS "CRMOUT.TXT".
008300     COPY CRMSAI.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600 77 ST-ERRO             PIC X(02) VALUE "00".
008700*
008800*    CONTADORES DO BATCH (COMP POR SEREM PURAMENTE INTERNOS)
008900 77 W-CONT-LIDOS       PIC 9(07) COMP VALUE ZERO.
009000 77 W-CONT-TRANSF      PIC 9(07) COMP VALUE ZERO.
009100*    VERSAO EDITADA DO CONTADOR ACIMA, SO P/ O DISPLAY FINAL
009200 77 W-CONT-TRANSF-ED   PIC ZZZZZZ9.
009300*
009400*    TABELA DE MUNICIPIOS EM MEMORIA (CARREGA-MUNICIPIOS) -
009500*    MESMO IDIOMA DA ANTIGA ROTINA DE CONSULTA DE CEP (SMP040AA),
009600*    AGORA PARA TRADUCAO DO CODIGO DO IBGE P/ NOME DA CIDADE.
009700*    6000 ENTRADAS COBRE TODOS OS MUNICIPIOS BRASILEIROS COM
009800*    MARGEM (IBGE LISTA POUCO MAIS DE 5500)
009900 01 TAB-MUNICIPIOS.
010000     03 TAB-MUN-ITEM OCCURS 6000 TIMES.
010100         05 TAB-MUN-COD       PIC X(04).
010200         05 TAB-MUN-NOME      PIC X(40).
010300*    CAMPOS DE TRABALHO DA CARGA E DA BUSCA NA TABELA ACIMA
010400 77 W-QTD-MUN           PIC 9(05) COMP VALUE ZERO.
010500 77 W-IND-MUN           PIC 9(05) COMP VALUE ZERO.
010600 77 W-ACHOU-MUN         PIC X(01) VALUE "N".
010700 77 W-MUN-CODIGO-BUSCA  PIC X(04) VALUE SPACES.
010800*
010900*    CAMPO DE TRABALHO GENERICO P/ ZERAGEM A ESQUERDA (ZFILL)
011000*    DOS 3 PEDACOS DO CNPJ - VISAO REDEFINIDA P/ USO COM
011100*    PEDACOS DE 2, 4 OU 8 POSICOES SEM REPETIR A ROTINA 3 VEZES.
011200*    14 POSICOES COBRE O MAIOR DOS 3 PEDACOS (O BASICO, 8 POS)
011300*    COM SOBRA P/ USO FUTURO SEM ALTERAR O LAYOUT DE TRABALHO
011400 77 W-ZP-CAMPO          PIC X(14) VALUE SPACES.
011500 77 W-ZP-TEMP           PIC X(14) VALUE SPACES.
011600 77 W-ZP-TAM-ORIG       PIC 9(02) COMP VALUE ZERO.
011700 77 W-ZP-LEAD           PIC 9(02) COMP VALUE ZERO.
011800 77 W-ZP-TRAIL          PIC 9(02) COMP VALUE ZERO.
011900 77 W-ZP-LEN            PIC 9(02) COMP VALUE ZERO.
012000 77 W-ZP-DEST           PIC 9(02) COMP VALUE ZERO.
012100*
012200*    CAMPOS DE TRABALHO P/ MONTAGEM DO WEBSITE (APOS O "@")
012300 77 W-POS-ARROBA        PIC 9(03) COMP VALUE ZERO.
012400 77 W-POS               PIC 9(03) COMP VALUE ZERO.
012500 77 W-TAM-REST          PIC 9(03) COMP VALUE ZERO.
012600*
012700*    CAMPOS DE TRABALHO P/ MONTAGEM DO ENDERECO
012800 77 W-TAM-TIPO          PIC 9(03) COMP VALUE ZERO.
012900 77 W-TAM-LOGR          PIC 9(03) COMP VALUE ZERO.
013000*
013100*    CAMPOS DE TRABALHO P/ FORMATACAO DE TELEFONE (DDD + NUMERO
013200*    SEM ZEROS DE PREENCHIMENTO, CH00812) - ROTINA UNICA CHAMADA
013300*    3 VEZES (PRINCIPAL, SECUNDARIO, FAX). W-FT-DDD/W-FT-NUM SAO
013400*    A "ENTRADA" DA ROTINA E W-FT-RESULT/W-FT-OK A "SAIDA" -
013500*    FORMATA-TEL-1/-2/-FAX SO FAZEM O MOVE DE/PARA ESTES CAMPOS
013600 77 W-FT-DDD            PIC X(04) VALUE SPACES.
013700 77 W-FT-NUM            PIC X(09) VALUE SPACES.
013800 77 W-FT-RESULT         PIC X(13) VALUE SPACES.
013900 77 W-FT-OK             PIC X(01) VALUE "N".
014000*    QUANTIDADE DE ZEROS DE PREENCHIMENTO A ESQUERDA, USADA P/
014100*    CALCULAR ONDE O VALOR SIGNIFICATIVO COMECA DENTRO DO CAMPO
014200 77 W-FT-LEAD-DDD       PIC 9(02) COMP VALUE ZERO.
014300 77 W-FT-LEAD-NUM       PIC 9(02) COMP VALUE ZERO.
014400 77 W-FT-TAM-DDD        PIC 9(02) COMP VALUE ZERO.
014500 77 W-FT-TAM-NUM        PIC 9(02) COMP VALUE ZERO.
014600 77 W-FT-INICIO-DDD     PIC 9(02) COMP VALUE ZERO.
014700 77 W-FT-INICIO-NUM     PIC 9(02) COMP VALUE ZERO.
014800 77 W-FT-POS-DEST       PIC 9(02) COMP VALUE ZERO.
014900*    CAMPOS P/ DESPREZAR OS BRANCOS DE PREENCHIMENTO DO DDD E DO
015000*    NUMERO ANTES DO TESTE NUMERIC (CH02231 - O TESTE NUMERIC
015100*    FALHA SE SOBRAR BRANCO NA SOBRA DO CAMPO X(04)/X(09), POIS
015200*    BRANCO NAO E DIGITO; SO DEPOIS DE ISOLAR A PARTE OCUPADA
015300*    E QUE OS CAMPOS DE ZEROS-DE-PREENCHIMENTO ACIMA ENTRAM EM
015400*    JOGO PARA TIRAR OS ZEROS A ESQUERDA DENTRO DELA)
015500 77 W-FT-LEAD-SP-DDD     PIC 9(02) COMP VALUE ZERO.
015600 77 W-FT-TRAIL-SP-DDD    PIC 9(02) COMP VALUE ZERO.
015700 77 W-FT-LEN-DDD         PIC 9(02) COMP VALUE ZERO.
015800 77 W-FT-INI-DDD         PIC 9(02) COMP VALUE ZERO.
015900 77 W-FT-LEAD-SP-NUM     PIC 9(02) COMP VALUE ZERO.
016000 77 W-FT-TRAIL-SP-NUM    PIC 9(02) COMP VALUE ZERO.
016100 77 W-FT-LEN-NUM         PIC 9(02) COMP VALUE ZERO.
016200 77 W-FT-INI-NUM         PIC 9(02) COMP VALUE ZERO.
016300*
016400*    RESULTADO DOS 3 TELEFONES FORMATADOS, P/ CONSOLIDACAO
016500*    EM CRM-TELEFONES SEPARADOS POR ";" (SO OS PRESENTES)
016600 77 W-TEL-1-FMT         PIC X(13) VALUE SPACES.
016700 77 W-TEL-2-FMT         PIC X(13) VALUE SPACES.
016800 77 W-TEL-3-FMT         PIC X(13) VALUE SPACES.
016900*    FLAG POR TELEFONE - "S" SO QUANDO FORMATA-TELEFONE VALIDOU
017000*    O DDD+NUMERO DAQUELE TELEFONE EM PARTICULAR
017100 77 W-TEL1-OK           PIC X(01) VALUE "N".
017200 77 W-TEL2-OK           PIC X(01) VALUE "N".
017300 77 W-TEL3-OK           PIC X(01) VALUE "N".
017400*    FLAG GERAL - "S" DEPOIS QUE O PRIMEIRO TELEFONE VALIDO JA
017500*    FOI ACRESCENTADO, P/ SABER SE PRECISA DO ";" SEPARADOR
017600 77 W-TEL-ALGUM         PIC X(01) VALUE "N".
017700 77 W-PTR-TEL           PIC 9(02) COMP VALUE ZERO.
017800 77 W-TAM-TEL           PIC 9(02) COMP VALUE ZERO.
017900*-----------------------------------------------------------------
018000 PROCEDURE DIVISION.
018100*    ROTINA INICIAL - CONFERE O LAYOUT, CARREGA A TABELA DE
018200*    MUNICIPIOS EM MEMORIA E SO ENTAO ABRE OS ARQUIVOS DE
018300*    TRABALHO (SELECAO/CRMOUT)
018400 INICIO.
018500     PERFORM VALIDA-LAYOUT
018600     PERFORM CARREGA-MUNICIPIOS THRU CARREGA-MUNICIPIOS-FIM
018700     GO TO ABRE-ARQUIVOS.
018800*
018900*    CONFERENCIA DE ESTRUTURA DO REGISTRO DE ENTRADA - O LAYOUT
019000*    E FIXO VIA COPY ESTABELE, NAO HA CAMPO VARIAVEL A VALIDAR
019100*    EM TEMPO DE EXECUCAO; PARAGRAFO MANTIDO P/ DOCUMENTAR O
019200*    PONTO UNICO DE CONFERENCIA NO INICIO DO JOB (CH02231)
019300 VALIDA-LAYOUT.
019400     CONTINUE.
019500*
019600**********************************************
019700* CARGA DA TABELA DE MUNICIPIOS EM MEMORIA    *
019800* SE O ARQUIVO NAO ABRIR, SEGUE COM A TABELA  *
019900* VAZIA (CIDADE FICA EM BRANCO NA BUSCA)      *
020000**********************************************
020100*    AUSENCIA DO ARQUIVO DE MUNICIPIOS NAO E MOTIVO P/ ABORTAR
020200*    O JOB - O CRM-EXPORT PREFERE RECEBER O REGISTRO SEM A
020300*    CIDADE PREENCHIDA A FICAR SEM A EXPORTACAO DO MES (CH02231)
020400 CARREGA-MUNICIPIOS.
020500     MOVE ZERO TO W-QTD-MUN
020600     OPEN INPUT MUNICIPIOS
020700     IF ST-ERRO NOT = "00"
020800        DISPLAY "*** MUNICIPIOS NAO LIDO - TABELA VAZIA ***"
020900        GO TO CARREGA-MUNICIPIOS-FIM.
021000 LER-MUNICIPIOS.
021100     READ MUNICIPIOS
021200     IF ST-ERRO NOT = "00"
021300        IF ST-ERRO = "10"
021400           GO TO CARREGA-MUNICIPIOS-CLOSE
021500        ELSE
021600           DISPLAY "*** ERRO LEITURA MUNICIPIOS - STATUS "
021700                   ST-ERRO
021800           GO TO CARREGA-MUNICIPIOS-CLOSE.
021900     ADD 1 TO W-QTD-MUN
022000*    PROTECAO CONTRA OVERFLOW DA TABELA - SE O ARQUIVO CRESCER
022100*    ALEM DAS 6000 ENTRADAS, PARA A CARGA NA ULTIMA POSICAO
022200*    VALIDA EM VEZ DE ESTOURAR A OCCURS (CH02231)
022300     IF W-QTD-MUN > 6000
022400        DISPLAY "*** TABELA DE MUNICIPIOS ESTOURADA ***"
022500        MOVE 6000 TO W-QTD-MUN
022600        GO TO CARREGA-MUNICIPIOS-CLOSE.
022700     MOVE MUN-CODIGO TO TAB-MUN-COD(W-QTD-MUN)
022800     MOVE MUN-NOME   TO TAB-MUN-NOME(W-QTD-MUN)
022900     GO TO LER-MUNICIPIOS.
023000 CARREGA-MUNICIPIOS-CLOSE.
023100     CLOSE MUNICIPIOS.
023200 CARREGA-MUNICIPIOS-FIM.
023300     EXIT.
023400*
023500*    ABERTURA DOS ARQUIVOS DE TRABALHO DO LOOP PRINCIPAL - O
023600*    MUNICIPIOS JA FOI ABERTO E FECHADO NA CARGA ACIMA
023700 ABRE-ARQUIVOS.
023800     OPEN INPUT SELECAO
023900     IF ST-ERRO NOT = "00"
024000        IF ST-ERRO = "35"
024100           DISPLAY "*** ARQUIVO SELECAO NAO ENCONTRADO ***"
024200           GO TO ROT-FIMS
024300        ELSE
024400           DISPLAY "*** ERRO ABERTURA SELECAO - STATUS " ST-ERRO
024500           GO TO ROT-FIMS.
024600     OPEN OUTPUT CRMOUT
024700     IF ST-ERRO NOT = "00"
024800        DISPLAY "*** ERRO ABERTURA CRMOUT - STATUS " ST-ERRO
024900        CLOSE SELECAO
025000        GO TO ROT-FIMS.
025100*
025200*    LEITURA SEQUENCIAL DA SELECAO, UM REGISTRO POR VEZ, COM
025300*    FIM DE ARQUIVO DETECTADO PELO FILE STATUS "10" (PADRAO DE
025400*    TODOS OS PROGRAMAS DESTE SETOR)
025500 LER-SELECAO.
025600     READ SELECAO
025700     IF ST-ERRO NOT = "00"
025800        IF ST-ERRO = "10"
025900           GO TO ROT-FIM
026000        ELSE
026100           DISPLAY "*** ERRO LEITURA SELECAO - STATUS " ST-ERRO
026200           GO TO ROT-FIM.
026300     ADD 1 TO W-CONT-LIDOS
026400     PERFORM MONTA-CRM
026500     PERFORM GRAVA-CRMOUT
026600     GO TO LER-SELECAO.
026700*
026800**********************************************
026900* MONTAGEM DO REGISTRO CRMOUT A PARTIR DO     *
027000* REGISTRO DE ESTABELECIMENTO SELECIONADO     *
027100**********************************************
027200*    OS CAMPOS DE COPIA DIRETA (COMPLEMENTO, NUMERO, BAIRRO, UF,
027300*    CEP, E-MAIL) JA SAO BRANCOS A DIREITA NO LAYOUT FIXO DA
027400*    ESTABELE, O QUE EQUIVALE A "SEM PREENCHIMENTO" - NAO HA
027500*    ROTINA DE TRIM NESTES CAMPOS (SO NOS QUE SAO RECOMBINADOS:
027600*    ENDERECO, CNPJ, WEBSITE, CIDADE E TELEFONES). ESTE
027700*    PARAGRAFO E O "MAESTRO" DA TRANSFORMACAO - SO PERFORMA OS
027800*    SUB-PARAGRAFOS NA ORDEM DOS CAMPOS DO LAYOUT DE SAIDA
027900 MONTA-CRM.
028000     MOVE SPACES TO CRM-REG
028100     MOVE EST-NOME-FANTASIA TO CRM-NAME
028200     PERFORM MONTA-CNPJ
028300     PERFORM MONTA-WEBSITE THRU MONTA-WEBSITE-FIM
028400     PERFORM MONTA-ENDERECO THRU MONTA-ENDERECO-FIM
028500     MOVE EST-COMPLEMENTO TO CRM-ADDRESS2
028600     MOVE EST-NUMERO TO CRM-NUMERO
028700     MOVE EST-BAIRRO TO CRM-BAIRRO
028800     PERFORM MONTA-CIDADE THRU MONTA-CIDADE-FIM
028900     MOVE EST-UF TO CRM-STATE
029000     MOVE EST-CEP TO CRM-ZIP
029100     MOVE EST-CORREIO-ELETRONICO TO CRM-EMAIL
029200     PERFORM FORMATA-TEL-1
029300     PERFORM FORMATA-TEL-2
029400     PERFORM FORMATA-TEL-FAX
029500     PERFORM MONTA-TELEFONES.
029600*
029700*    MONTAGEM DO CNPJ COMPLETO - CADA PEDACO (BASICO 8, ORDEM 4,
029800*    DV 2) PASSA PELA MESMA ROTINA DE ZERAGEM A ESQUERDA, UM POR
029900*    VEZ, NA VISAO REDEFINIDA CRM-CNPJ-R (VIDE COPY CRMSAI). OS
030000*    3 MOVES SAO SEQUENCIAIS, NUNCA SIMULTANEOS, POIS W-ZP-CAMPO
030100*    E COMPARTILHADO ENTRE AS 3 CHAMADAS DE ZERO-PAD-CAMPO
030200 MONTA-CNPJ.
030300     MOVE SPACES TO W-ZP-CAMPO
030400     MOVE EST-CNPJ-BASICO TO W-ZP-CAMPO(1:8)
030500     MOVE 8 TO W-ZP-TAM-ORIG
030600     PERFORM ZERO-PAD-CAMPO THRU ZERO-PAD-CAMPO-FIM
030700     MOVE W-ZP-CAMPO(1:8) TO CRM-CNPJ-R-BASICO
030800     MOVE SPACES TO W-ZP-CAMPO
030900     MOVE EST-CNPJ-ORDEM TO W-ZP-CAMPO(1:4)
031000     MOVE 4 TO W-ZP-TAM-ORIG
031100     PERFORM ZERO-PAD-CAMPO THRU ZERO-PAD-CAMPO-FIM
031200     MOVE W-ZP-CAMPO(1:4) TO CRM-CNPJ-R-ORDEM
031300     MOVE SPACES TO W-ZP-CAMPO
031400     MOVE EST-CNPJ-DV TO W-ZP-CAMPO(1:2)
031500     MOVE 2 TO W-ZP-TAM-ORIG
031600     PERFORM ZERO-PAD-CAMPO THRU ZERO-PAD-CAMPO-FIM
031700     MOVE W-ZP-CAMPO(1:2) TO CRM-CNPJ-R-DV.
031800*
031900*    ZERAGEM A ESQUERDA GENERICA (ESTILO ZFILL) - OPERA SOBRE
032000*    W-ZP-CAMPO(1:W-ZP-TAM-ORIG) JA POSICIONADO PELO CHAMADOR.
032100*    ISOLA O TRECHO OCUPADO (SEM BRANCOS NAS PONTAS), COPIA P/
032200*    UMA AREA TEMPORARIA E REESCREVE O CAMPO COM ZEROS NA FRENTE
032300*    E O VALOR ENCOSTADO A DIREITA
032400 ZERO-PAD-CAMPO.
032500     MOVE ZERO TO W-ZP-LEAD W-ZP-TRAIL
032600     INSPECT W-ZP-CAMPO(1:W-ZP-TAM-ORIG) TALLYING W-ZP-LEAD
032700                                            FOR LEADING SPACES
032800     INSPECT W-ZP-CAMPO(1:W-ZP-TAM-ORIG) TALLYING W-ZP-TRAIL
032900                                            FOR TRAILING SPACES
033000     COMPUTE W-ZP-LEN = W-ZP-TAM-ORIG - W-ZP-LEAD - W-ZP-TRAIL
033100*    CAMPO TOTALMENTE EM BRANCO - NAO HA O QUE ZERAR, SO
033200*    PREENCHE TUDO COM ZERO E SAI
033300     IF W-ZP-LEN NOT > ZERO
033400        MOVE ZEROS TO W-ZP-CAMPO(1:W-ZP-TAM-ORIG)
033500        GO TO ZERO-PAD-CAMPO-FIM.
033600     MOVE W-ZP-CAMPO(W-ZP-LEAD + 1:W-ZP-LEN)
033700        TO W-ZP-TEMP(1:W-ZP-LEN)
033800     MOVE ZEROS TO W-ZP-CAMPO(1:W-ZP-TAM-ORIG)
033900     COMPUTE W-ZP-DEST = W-ZP-TAM-ORIG - W-ZP-LEN + 1
034000     MOVE W-ZP-TEMP(1:W-ZP-LEN)
034100        TO W-ZP-CAMPO(W-ZP-DEST:W-ZP-LEN).
034200 ZERO-PAD-CAMPO-FIM.
034300     EXIT.
034400*
034500*    WEBSITE = TRECHO DO E-MAIL APOS O PRIMEIRO "@" - BUSCA
034600*    POSICAO A POSICAO, SEM FUNCTION, NO MESMO ESTILO DA BUSCA
034700*    DE SUBSTRING USADA NO FILTRO DO CNJ001. LIMITADO A 50
034800*    POSICOES (TAMANHO DE CRM-WEBSITE) MESMO QUE O RESTO DO
034900*    E-MAIL APOS O "@" SEJA MAIOR
035000 MONTA-WEBSITE.
035100     MOVE SPACES TO CRM-WEBSITE
035200     IF EST-CORREIO-ELETRONICO = SPACES
035300        GO TO MONTA-WEBSITE-FIM.
035400     MOVE ZERO TO W-POS-ARROBA
035500     MOVE 1 TO W-POS.
035600 MONTA-WEBSITE-1.
035700     IF EST-CORREIO-ELETRONICO(W-POS:1) = "@"
035800        MOVE W-POS TO W-POS-ARROBA
035900        GO TO MONTA-WEBSITE-2.
036000     ADD 1 TO W-POS
036100     IF W-POS > 60
036200        GO TO MONTA-WEBSITE-FIM.
036300     GO TO MONTA-WEBSITE-1.
036400*    "@" ENCONTRADO - SE ESTIVER NA ULTIMA POSICAO DO CAMPO,
036500*    NAO HA TRECHO APOS ELE E O WEBSITE FICA EM BRANCO
036600 MONTA-WEBSITE-2.
036700     IF W-POS-ARROBA NOT < 60
036800        GO TO MONTA-WEBSITE-FIM.
036900     COMPUTE W-TAM-REST = 60 - W-POS-ARROBA
037000     IF W-TAM-REST > 50
037100        MOVE 50 TO W-TAM-REST.
037200     MOVE EST-CORREIO-ELETRONICO(W-POS-ARROBA + 1:W-TAM-REST)
037300        TO CRM-WEBSITE(1:W-TAM-REST).
037400 MONTA-WEBSITE-FIM.
037500     EXIT.
037600*
037700*    ENDERECO = TIPO DE LOGRADOURO + ESPACO + LOGRADOURO, AMBOS
037800*    JA SEM OS ESPACOS FINAIS (TIPO PODE ESTAR EM BRANCO, CASO
037900*    EM QUE O ENDERECO VAI SO COM O LOGRADOURO, SEM ESPACO
038000*    INICIAL SOBRANDO)
038100 MONTA-ENDERECO.
038200     MOVE SPACES TO CRM-ADDRESS
038300     MOVE ZERO TO W-TAM-TIPO
038400     INSPECT EST-TIPO-LOGRADOURO TALLYING W-TAM-TIPO
038500                                  FOR TRAILING SPACES
038600     COMPUTE W-TAM-TIPO = 20 - W-TAM-TIPO
038700     MOVE ZERO TO W-TAM-LOGR
038800     INSPECT EST-LOGRADOURO TALLYING W-TAM-LOGR
038900                             FOR TRAILING SPACES
039000     COMPUTE W-TAM-LOGR = 60 - W-TAM-LOGR
039100     IF W-TAM-TIPO > ZERO
039200        GO TO MONTA-ENDERECO-COM-TIPO.
039300     IF W-TAM-LOGR > ZERO
039400        MOVE EST-LOGRADOURO(1:W-TAM-LOGR)
039500           TO CRM-ADDRESS(1:W-TAM-LOGR).
039600     GO TO MONTA-ENDERECO-FIM.
039700*    TIPO PREENCHIDO - MONTA "TIPO ESPACO LOGRADOURO"
039800 MONTA-ENDERECO-COM-TIPO.
039900     MOVE EST-TIPO-LOGRADOURO(1:W-TAM-TIPO)
040000        TO CRM-ADDRESS(1:W-TAM-TIPO)
040100     MOVE " " TO CRM-ADDRESS(W-TAM-TIPO + 1:1)
040200     IF W-TAM-LOGR > ZERO
040300        MOVE EST-LOGRADOURO(1:W-TAM-LOGR)
040400           TO CRM-ADDRESS(W-TAM-TIPO + 2:W-TAM-LOGR).
040500 MONTA-ENDERECO-FIM.
040600     EXIT.
040700*
040800*    BUSCA DA CIDADE NA TABELA DE MUNICIPIOS (CODIGO IBGE) -
040900*    VARREDURA COMPLETA, NAO SO ATE A POSICAO QUE "BATERIA" SE A
041000*    TABELA ESTIVESSE EM ORDEM, POIS O ARQUIVO PODE VIR EM
041100*    QUALQUER ORDEM (CH02231); SE NAO ACHAR, MANTEM O CODIGO
041200*    NUMERICO NO CAMPO DE NOME (MELHOR UM CODIGO DO QUE BRANCO)
041300 MONTA-CIDADE.
041400     MOVE SPACES TO CRM-CITY
041500     IF EST-MUNICIPIO = SPACES
041600        GO TO MONTA-CIDADE-FIM.
041700     MOVE EST-MUNICIPIO TO W-MUN-CODIGO-BUSCA
041800     PERFORM BUSCA-MUNICIPIO THRU BUSCA-MUNICIPIO-FIM
041900     IF W-ACHOU-MUN = "S"
042000        MOVE TAB-MUN-NOME(W-IND-MUN) TO CRM-CITY
042100     ELSE
042200        MOVE EST-MUNICIPIO TO CRM-CITY(1:4).
042300 MONTA-CIDADE-FIM.
042400     EXIT.
042500*
042600*    BUSCA LINEAR NA TAB-MUNICIPIOS - MESMO IDIOMA DA ANTIGA
042700*    ROTINA DE CONSULTA DE CEP (SMP040AA): CARREGA TUDO, DEPOIS
042800*    VARRE DO INDICE 1 AO FIM OU ATE ACHAR
042900 BUSCA-MUNICIPIO.
043000     MOVE "N" TO W-ACHOU-MUN
043100     IF W-QTD-MUN = ZERO
043200        GO TO BUSCA-MUNICIPIO-FIM.
043300     MOVE 1 TO W-IND-MUN.
043400 BUSCA-MUNICIPIO-1.
043500     IF TAB-MUN-COD(W-IND-MUN) = W-MUN-CODIGO-BUSCA
043600        MOVE "S" TO W-ACHOU-MUN
043700        GO TO BUSCA-MUNICIPIO-FIM.
043800     ADD 1 TO W-IND-MUN
043900     IF W-IND-MUN > W-QTD-MUN
044000        GO TO BUSCA-MUNICIPIO-FIM.
044100     GO TO BUSCA-MUNICIPIO-1.
044200 BUSCA-MUNICIPIO-FIM.
044300     EXIT.
044400*
044500*    FORMATACAO DE TELEFONE (CH00812) - SO E VALIDO SE DDD E
044600*    NUMERO ESTIVEREM PREENCHIDOS E FOREM NUMERICOS; RESULTADO
044700*    E O DDD SEGUIDO DO NUMERO, AMBOS SEM ZEROS DE PREENCHIMENTO
044800*    A ESQUERDA (UM VALOR TODO ZERO VIRA UM UNICO "0"). O TESTE
044900*    NUMERIC E FEITO SO NA PARTE OCUPADA DO CAMPO (SEM OS BRANCOS
045000*    DE PREENCHIMENTO A DIREITA/ESQUERDA), SENAO UM DDD/NUMERO
045100*    VALIDO E MENOR QUE O TAMANHO DO CAMPO SERIA REJEITADO
045200*    NA TROCA - CH02231. A ROTINA E UNICA E CHAMADA 3 VEZES (UMA
045300*    PARA CADA TELEFONE), SEMPRE ATRAVES DE W-FT-DDD/W-FT-NUM
045400 FORMATA-TELEFONE.
045500     MOVE SPACES TO W-FT-RESULT
045600     MOVE "N" TO W-FT-OK
045700*    SEM DDD OU SEM NUMERO, NAO HA TELEFONE A FORMATAR
045800     IF W-FT-DDD = SPACES OR W-FT-NUM = SPACES
045900        GO TO FORMATA-TELEFONE-FIM.
046000*    ISOLA O TRECHO OCUPADO DO DDD (SEM OS BRANCOS DE
046100*    PREENCHIMENTO A ESQUERDA/DIREITA DO CAMPO X(04)) ANTES DO
046200*    TESTE NUMERIC - TESTAR O CAMPO INTEIRO REJEITARIA UM DDD
046300*    VALIDO DE 2 POSICOES DENTRO DE UM CAMPO DE 4 (CH02231)
046400     MOVE ZERO TO W-FT-LEAD-SP-DDD W-FT-TRAIL-SP-DDD
046500     INSPECT W-FT-DDD TALLYING W-FT-LEAD-SP-DDD
046600                       FOR LEADING SPACES
046700     INSPECT W-FT-DDD TALLYING W-FT-TRAIL-SP-DDD
046800                       FOR TRAILING SPACES
046900     COMPUTE W-FT-LEN-DDD = 4 - W-FT-LEAD-SP-DDD
047000                                - W-FT-TRAIL-SP-DDD
047100     IF W-FT-LEN-DDD NOT > ZERO
047200        GO TO FORMATA-TELEFONE-FIM.
047300     COMPUTE W-FT-INI-DDD = W-FT-LEAD-SP-DDD + 1
047400     IF W-FT-DDD(W-FT-INI-DDD:W-FT-LEN-DDD) IS NOT NUMERIC
047500        GO TO FORMATA-TELEFONE-FIM.
047600*    MESMO ISOLAMENTO DO TRECHO OCUPADO, AGORA PARA O NUMERO
047700*    (CAMPO X(09)), ANTES DO SEU PROPRIO TESTE NUMERIC
047800     MOVE ZERO TO W-FT-LEAD-SP-NUM W-FT-TRAIL-SP-NUM
047900     INSPECT W-FT-NUM TALLYING W-FT-LEAD-SP-NUM
048000                       FOR LEADING SPACES
048100     INSPECT W-FT-NUM TALLYING W-FT-TRAIL-SP-NUM
048200                       FOR TRAILING SPACES
048300     COMPUTE W-FT-LEN-NUM = 9 - W-FT-LEAD-SP-NUM
048400                                - W-FT-TRAIL-SP-NUM
048500     IF W-FT-LEN-NUM NOT > ZERO
048600        GO TO FORMATA-TELEFONE-FIM.
048700     COMPUTE W-FT-INI-NUM = W-FT-LEAD-SP-NUM + 1
048800     IF W-FT-NUM(W-FT-INI-NUM:W-FT-LEN-NUM) IS NOT NUMERIC
048900        GO TO FORMATA-TELEFONE-FIM.
049000*    DDD E NUMERO VALIDADOS - AGORA CONTA OS ZEROS DE
049100*    PREENCHIMENTO A ESQUERDA DENTRO DO TRECHO OCUPADO, PARA
049200*    SABER QUANTAS POSICOES DE FATO TEM CADA VALOR SIGNIFICATIVO
049300     MOVE ZERO TO W-FT-LEAD-DDD W-FT-LEAD-NUM
049400     INSPECT W-FT-DDD(W-FT-INI-DDD:W-FT-LEN-DDD) TALLYING
049500                        W-FT-LEAD-DDD FOR LEADING ZEROS
049600     INSPECT W-FT-NUM(W-FT-INI-NUM:W-FT-LEN-NUM) TALLYING
049700                        W-FT-LEAD-NUM FOR LEADING ZEROS
049800*    TAMANHO SIGNIFICATIVO DO DDD - SE O VALOR INTEIRO FOR ZERO
049900*    (TODOS OS DIGITOS SAO ZERO), MANTEM UM UNICO "0" NO
050000*    RESULTADO EM VEZ DE ZERAR O TAMANHO
050100     COMPUTE W-FT-TAM-DDD = W-FT-LEN-DDD - W-FT-LEAD-DDD
050200     IF W-FT-TAM-DDD = ZERO
050300        MOVE 1 TO W-FT-TAM-DDD.
050400     COMPUTE W-FT-INICIO-DDD = W-FT-INI-DDD + W-FT-LEN-DDD
050500                                 - W-FT-TAM-DDD
050600     MOVE W-FT-DDD(W-FT-INICIO-DDD:W-FT-TAM-DDD)
050700        TO W-FT-RESULT(1:W-FT-TAM-DDD)
050800*    MESMO TRATAMENTO PARA O NUMERO, EMENDADO LOGO APOS O DDD
050900*    NO RESULTADO (W-FT-POS-DEST E A POSICAO SEGUINTE AO DDD)
051000     COMPUTE W-FT-TAM-NUM = W-FT-LEN-NUM - W-FT-LEAD-NUM
051100     IF W-FT-TAM-NUM = ZERO
051200        MOVE 1 TO W-FT-TAM-NUM.
051300     COMPUTE W-FT-INICIO-NUM = W-FT-INI-NUM + W-FT-LEN-NUM
051400                                 - W-FT-TAM-NUM
051500     COMPUTE W-FT-POS-DEST = W-FT-TAM-DDD + 1
051600     MOVE W-FT-NUM(W-FT-INICIO-NUM:W-FT-TAM-NUM)
051700        TO W-FT-RESULT(W-FT-POS-DEST:W-FT-TAM-NUM)
051800     MOVE "S" TO W-FT-OK.
051900 FORMATA-TELEFONE-FIM.
052000     EXIT.
052100*
052200*    OS 3 PARAGRAFOS ABAIXO SO ALIMENTAM W-FT-DDD/W-FT-NUM COM O
052300*    TELEFONE DA VEZ, CHAMAM A ROTINA UNICA ACIMA E GUARDAM O
052400*    RESULTADO NO SEU PROPRIO PAR DE CAMPOS (W-TEL-n-FMT/W-TELn-
052500*    OK), USADOS MAIS TARDE POR MONTA-TELEFONES. O PRINCIPAL
052600*    (TEL-1) TAMBEM VAI DIRETO PARA CRM-PHONE (CAMPO "TELEFONE
052700*    PRINCIPAL" DO LAYOUT CRM, SEPARADO DA LISTA CONSOLIDADA)
052800 FORMATA-TEL-1.
052900     MOVE EST-DDD-1 TO W-FT-DDD
053000     MOVE EST-TELEFONE-1 TO W-FT-NUM
053100     PERFORM FORMATA-TELEFONE THRU FORMATA-TELEFONE-FIM
053200     MOVE W-FT-RESULT TO CRM-PHONE
053300     MOVE W-FT-RESULT TO W-TEL-1-FMT
053400     MOVE W-FT-OK TO W-TEL1-OK.
053500*
053600 FORMATA-TEL-2.
053700     MOVE EST-DDD-2 TO W-FT-DDD
053800     MOVE EST-TELEFONE-2 TO W-FT-NUM
053900     PERFORM FORMATA-TELEFONE THRU FORMATA-TELEFONE-FIM
054000     MOVE W-FT-RESULT TO W-TEL-2-FMT
054100     MOVE W-FT-OK TO W-TEL2-OK.
054200*
054300 FORMATA-TEL-FAX.
054400     MOVE EST-DDD-FAX TO W-FT-DDD
054500     MOVE EST-FAX TO W-FT-NUM
054600     PERFORM FORMATA-TELEFONE THRU FORMATA-TELEFONE-FIM
054700     MOVE W-FT-RESULT TO W-TEL-3-FMT
054800     MOVE W-FT-OK TO W-TEL3-OK.
054900*
055000*    CONSOLIDACAO DOS TELEFONES PRESENTES EM CRM-TELEFONES,
055100*    SEPARADOS POR ";" - SO ENTRAM OS QUE FORAM VALIDADOS POR
055200*    FORMATA-TELEFONE (W-TELn-OK = "S"); A ORDEM E SEMPRE
055300*    PRINCIPAL, SECUNDARIO, FAX, PULANDO OS QUE FALTAREM
055400 MONTA-TELEFONES.
055500     MOVE SPACES TO CRM-TELEFONES
055600     MOVE 1 TO W-PTR-TEL
055700     MOVE "N" TO W-TEL-ALGUM
055800     IF W-TEL1-OK = "S"
055900        PERFORM ACRESCENTA-TEL-1.
056000     IF W-TEL2-OK = "S"
056100        PERFORM ACRESCENTA-TEL-2.
056200     IF W-TEL3-OK = "S"
056300        PERFORM ACRESCENTA-TEL-3.
056400*
056500*    OS 3 PARAGRAFOS ABAIXO SO DIFEREM NO CAMPO FONTE (W-TEL-n-
057000*    FMT) - CADA UM MEDE O TAMANHO OCUPADO DO SEU TELEFONE JA
057100*    FORMATADO, ACRESCENTA O ";" SEPARADOR SE JA HOUVER ALGUM
057200*    TELEFONE ANTERIOR NA LISTA, E CONCATENA A PARTIR DE
057300*    W-PTR-TEL (PONTEIRO DA PROXIMA POSICAO LIVRE EM CRM-
057400*    TELEFONES)
057500 ACRESCENTA-TEL-1.
057600     MOVE ZERO TO W-TAM-TEL
057700     INSPECT W-TEL-1-FMT TALLYING W-TAM-TEL FOR TRAILING SPACES
057800     COMPUTE W-TAM-TEL = 13 - W-TAM-TEL
057900     IF W-TEL-ALGUM = "S"
058000        MOVE ";" TO CRM-TELEFONES(W-PTR-TEL:1)
058100        ADD 1 TO W-PTR-TEL.
058200     MOVE W-TEL-1-FMT(1:W-TAM-TEL)
058300        TO CRM-TELEFONES(W-PTR-TEL:W-TAM-TEL)
058400     ADD W-TAM-TEL TO W-PTR-TEL
058500     MOVE "S" TO W-TEL-ALGUM.
058600*
058700 ACRESCENTA-TEL-2.
058800     MOVE ZERO TO W-TAM-TEL
058900     INSPECT W-TEL-2-FMT TALLYING W-TAM-TEL FOR TRAILING SPACES
059000     COMPUTE W-TAM-TEL = 13 - W-TAM-TEL
059100     IF W-TEL-ALGUM = "S"
059200        MOVE ";" TO CRM-TELEFONES(W-PTR-TEL:1)
059300        ADD 1 TO W-PTR-TEL.
059400     MOVE W-TEL-2-FMT(1:W-TAM-TEL)
059500        TO CRM-TELEFONES(W-PTR-TEL:W-TAM-TEL)
059600     ADD W-TAM-TEL TO W-PTR-TEL
059700     MOVE "S" TO W-TEL-ALGUM.
059800*
059900 ACRESCENTA-TEL-3.
060000     MOVE ZERO TO W-TAM-TEL
060100     INSPECT W-TEL-3-FMT TALLYING W-TAM-TEL FOR TRAILING SPACES
060200     COMPUTE W-TAM-TEL = 13 - W-TAM-TEL
060300     IF W-TEL-ALGUM = "S"
060400        MOVE ";" TO CRM-TELEFONES(W-PTR-TEL:1)
060500        ADD 1 TO W-PTR-TEL.
060600     MOVE W-TEL-3-FMT(1:W-TAM-TEL)
060700        TO CRM-TELEFONES(W-PTR-TEL:W-TAM-TEL)
060800     ADD W-TAM-TEL TO W-PTR-TEL
060900     MOVE "S" TO W-TEL-ALGUM.
061000*
061100**********************************************
061200* GRAVACAO DO REGISTRO TRANSFORMADO           *
061300**********************************************
061400 GRAVA-CRMOUT.
061500     WRITE CRM-REG
061600     IF ST-ERRO NOT = "00"
061700        DISPLAY "*** ERRO GRAVACAO CRMOUT - STATUS " ST-ERRO
061800        GO TO ROT-FIM.
061900     ADD 1 TO W-CONT-TRANSF.
062000*
062100**********************
062200* ROTINA DE FIM      *
062300**********************
062400*    FECHA OS DOIS ARQUIVOS E REPORTA O TOTAL DE TRANSFORMADOS
062500*    NO CONSOLE - ESTE PROGRAMA TAMBEM NAO EMITE RELATORIO
062600*    IMPRESSO (CH02231)
062700 ROT-FIM.
062800     CLOSE SELECAO CRMOUT.
062900     MOVE W-CONT-TRANSF TO W-CONT-TRANSF-ED.
063000     DISPLAY "transformed " W-CONT-TRANSF-ED " companies".
063100 ROT-FIMS.
063200     STOP RUN.
