000100****************************************************************
000200*  COPY     CRMSAI                                            *
000300*  LAYOUT DO REGISTRO DE SAIDA PARA IMPORTACAO NO CRM          *
000400*  GERADO POR CNJ002 (ARQUIVO CRMOUT)                          *
000500****************************************************************
000600* HISTORICO
000700*   02/05/2021 VJR  RA1234   CRIACAO DO LAYOUT CRMSAI
000800*   07/03/2026 PAS  CH02231  REVISAO GERAL P/ PROJETO CRM-EXPORT
000900****************************************************************
001000 01  CRM-REG.
001100     05  CRM-NAME                 PIC X(60).
001200     05  CRM-CNPJ                 PIC X(14).
001300*    VISAO REDEFINIDA DO CNPJ COMPLETO - MONTA-CNPJ GRAVA OS 3
001400*    PEDACOS ZERADOS A ESQUERDA DIRETO NESTAS SUB-AREAS
001500     05  CRM-CNPJ-R REDEFINES CRM-CNPJ.
001600         10  CRM-CNPJ-R-BASICO    PIC X(08).
001700         10  CRM-CNPJ-R-ORDEM     PIC X(04).
001800         10  CRM-CNPJ-R-DV        PIC X(02).
001900     05  CRM-WEBSITE              PIC X(50).
002000     05  CRM-ADDRESS              PIC X(81).
002100     05  CRM-ADDRESS2             PIC X(30).
002200     05  CRM-NUMERO               PIC X(06).
002300     05  CRM-BAIRRO               PIC X(30).
002400     05  CRM-CITY                 PIC X(40).
002500     05  CRM-STATE                PIC X(02).
002600     05  CRM-ZIP                  PIC X(08).
002700     05  CRM-PHONE                PIC X(13).
002800     05  CRM-TELEFONES            PIC X(41).
002900*    VISAO REDEFINIDA DOS 3 TELEFONES P/ CARGA NO CRM (DEBUG)
003000     05  CRM-TELEFONES-R REDEFINES CRM-TELEFONES.
003100         10  CRM-TEL-1-R          PIC X(13).
003200         10  CRM-TEL-SEP-1        PIC X(01).
003300         10  CRM-TEL-2-R          PIC X(13).
003400         10  CRM-TEL-SEP-2        PIC X(01).
003500         10  CRM-TEL-3-R          PIC X(13).
003600     05  CRM-EMAIL                PIC X(60).
003700     05  FILLER                   PIC X(15).
